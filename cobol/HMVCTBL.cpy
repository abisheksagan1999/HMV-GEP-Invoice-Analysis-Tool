000100*****************************************************************
000200*  HMVCTBL  -  HMV CLUSTER TABLE (WORKING STORAGE)              *
000300*  BUILT DURING THE HISTORY PASS.  EACH ENTRY REPRESENTS ONE    *
000400*  GROUP OF NEAR-IDENTICAL HISTORY RECORDS AND ITS FAIR QUOTE.  *
000500*  THE KEY-WORD SET DRIVES THE CLUSTERING MATCH (TOKEN-SET      *
000600*  RATIO); THE DISC/CORR WORD SEQUENCES DRIVE THE QUOTE-MATCH   *
000700*  OVERLAP SCORE AGAINST INCOMING SUPPLIER REQUESTS.            *
000800*  TABLE SIZE WAS SIZED FOR A SINGLE SHOP-YEAR HISTORY EXTRACT- *
000900*  RAISE HMV-CLUS-MAX-ENTRIES IF THE EXTRACT GROWS.             *
001000*****************************************************************
001100 01  HMV-CLUSTER-TABLE.
001200     05  HMV-CLUSTER-COUNT       PIC 9(03) COMP.
001300     05  HMV-CLUS-MAX-ENTRIES    PIC 9(03) COMP VALUE 300.
001400     05  HMV-CLUSTER-ENTRY OCCURS 300 TIMES
001500             INDEXED BY HMV-CLUS-IDX.
001600         10  HMV-CLUS-DISC               PIC X(120).
001700         10  HMV-CLUS-CORR               PIC X(120).
001800         10  HMV-CLUS-TOT-HOURS          PIC 9(07)V99 COMP.
001900         10  HMV-CLUS-COUNT              PIC 9(05) COMP.
002000         10  HMV-CLUS-AVG-HOURS          PIC 9(05)V99 COMP.
002100         10  HMV-CLUS-KEY-WORD-COUNT     PIC 9(02) COMP.
002200         10  HMV-CLUS-KEY-WORD-TBL OCCURS 20 TIMES.
002300             15  HMV-CLUS-KEY-WORD           PIC X(24).
002400         10  HMV-CLUS-DISC-WORD-COUNT    PIC 9(02) COMP.
002500         10  HMV-CLUS-DISC-WORD-TBL OCCURS 20 TIMES.
002600             15  HMV-CLUS-DISC-WORD          PIC X(24).
002700         10  HMV-CLUS-CORR-WORD-COUNT    PIC 9(02) COMP.
002800         10  HMV-CLUS-CORR-WORD-TBL OCCURS 20 TIMES.
002900             15  HMV-CLUS-CORR-WORD          PIC X(24).
003000         10  FILLER                      PIC X(08).
