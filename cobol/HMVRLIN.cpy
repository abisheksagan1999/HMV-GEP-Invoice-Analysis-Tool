000100*****************************************************************
000200*  HMVRLIN  -  HMV REPORT PRINT LINES (WORKING STORAGE)         *
000300*  132-COLUMN PRINT IMAGE - HEADINGS, DETAIL, APPROXIMATE-MATCH *
000400*  SUB-DETAIL AND END-OF-RUN CONTROL-TOTAL LINES.               *
000500*****************************************************************
000600 01  HMV-RPT-HEADING-1.
000700     05  FILLER                  PIC X(40) VALUE SPACES.
000800     05  FILLER                  PIC X(33) VALUE
000900         'HMV FAIR QUOTE VALIDATION REPORT'.
001000     05  FILLER                  PIC X(59) VALUE SPACES.
001100
001200 01  HMV-RPT-HEADING-2.
001300     05  FILLER                  PIC X(01) VALUE SPACES.
001400     05  FILLER                  PIC X(08) VALUE 'REQUEST '.
001500     05  FILLER                  PIC X(02) VALUE SPACES.
001600     05  FILLER                  PIC X(12) VALUE 'MATCH       '.
001700     05  FILLER                  PIC X(02) VALUE SPACES.
001800     05  FILLER                  PIC X(07) VALUE 'FAIR   '.
001900     05  FILLER                  PIC X(02) VALUE SPACES.
002000     05  FILLER                  PIC X(07) VALUE 'SUPPLR '.
002100     05  FILLER                  PIC X(02) VALUE SPACES.
002200     05  FILLER                  PIC X(08) VALUE 'PCT     '.
002300     05  FILLER                  PIC X(02) VALUE SPACES.
002400     05  FILLER                  PIC X(05) VALUE 'OCCUR'.
002500     05  FILLER                  PIC X(02) VALUE SPACES.
002600     05  FILLER                  PIC X(05) VALUE 'OVLAP'.
002700     05  FILLER                  PIC X(02) VALUE SPACES.
002800     05  FILLER                  PIC X(50) VALUE 'CONCLUSION'.
002900     05  FILLER                  PIC X(15) VALUE SPACES.
003000
003100 01  HMV-RPT-HEADING-3.
003200     05  FILLER                  PIC X(01) VALUE SPACES.
003300     05  FILLER                  PIC X(08) VALUE 'ID      '.
003400     05  FILLER                  PIC X(02) VALUE SPACES.
003500     05  FILLER                  PIC X(12) VALUE 'TYPE        '.
003600     05  FILLER                  PIC X(02) VALUE SPACES.
003700     05  FILLER                  PIC X(07) VALUE 'QUOTE  '.
003800     05  FILLER                  PIC X(02) VALUE SPACES.
003900     05  FILLER                  PIC X(07) VALUE 'HOURS  '.
004000     05  FILLER                  PIC X(02) VALUE SPACES.
004100     05  FILLER                  PIC X(08) VALUE 'DIFF    '.
004200     05  FILLER                  PIC X(02) VALUE SPACES.
004300     05  FILLER                  PIC X(05) VALUE 'RENCS'.
004400     05  FILLER                  PIC X(02) VALUE SPACES.
004500     05  FILLER                  PIC X(05) VALUE 'PCT  '.
004600     05  FILLER                  PIC X(67) VALUE SPACES.
004700
004800 01  HMV-RPT-DETAIL-LINE.
004900     05  FILLER                  PIC X(01) VALUE SPACES.
005000     05  RPT-REQUEST-ID          PIC X(08).
005100     05  FILLER                  PIC X(02) VALUE SPACES.
005200     05  RPT-MATCH-TYPE          PIC X(12).
005300     05  FILLER                  PIC X(02) VALUE SPACES.
005400     05  RPT-FAIR-QUOTE          PIC ZZZZ9.99.
005500     05  FILLER                  PIC X(02) VALUE SPACES.
005600     05  RPT-SUPPLIER-HRS        PIC ZZZZ9.99.
005700     05  FILLER                  PIC X(02) VALUE SPACES.
005800     05  RPT-PCT-DIFF            PIC X(08).
005900     05  FILLER                  PIC X(02) VALUE SPACES.
006000     05  RPT-OCCURRENCES         PIC ZZZZ9.
006100     05  FILLER                  PIC X(02) VALUE SPACES.
006200     05  RPT-OVERLAP-PCT         PIC ZZ9.9.
006300     05  FILLER                  PIC X(02) VALUE SPACES.
006400     05  RPT-CONCLUSION          PIC X(50).
006500     05  FILLER                  PIC X(13) VALUE SPACES.
006600
006700 01  HMV-RPT-APPROX-LINE.
006800     05  FILLER                  PIC X(10) VALUE SPACES.
006900     05  FILLER                  PIC X(09) VALUE 'ALT MATCH'.
007000     05  FILLER                  PIC X(01) VALUE SPACES.
007100     05  RPT-APX-DISC            PIC X(40).
007200     05  FILLER                  PIC X(01) VALUE SPACES.
007300     05  RPT-APX-CORR            PIC X(40).
007400     05  FILLER                  PIC X(01) VALUE SPACES.
007500     05  RPT-APX-HOURS           PIC ZZZZ9.99.
007600     05  FILLER                  PIC X(01) VALUE SPACES.
007700     05  RPT-APX-OCCURS          PIC ZZZZ9.
007800     05  FILLER                  PIC X(01) VALUE SPACES.
007900     05  RPT-APX-OVERLAP         PIC ZZ9.9.
008000     05  FILLER                  PIC X(10) VALUE SPACES.
008100
008200 01  HMV-RPT-TOTALS-BANNER.
008300     05  FILLER                  PIC X(05) VALUE SPACES.
008400     05  FILLER                  PIC X(30) VALUE
008500         'CONTROL TOTALS - END OF RUN  '.
008600     05  FILLER                  PIC X(97) VALUE SPACES.
008700
008800 01  HMV-RPT-TOTAL-LINE.
008900     05  FILLER                  PIC X(05) VALUE SPACES.
009000     05  RPT-TOT-LABEL           PIC X(40).
009100     05  FILLER                  PIC X(05) VALUE SPACES.
009200     05  RPT-TOT-VALUE           PIC ZZZ,ZZ9.
009300     05  FILLER                  PIC X(75) VALUE SPACES.
