000100*****************************************************************
000200*  HMVHSTF  -  HMV HISTORY RECORD LAYOUT                        *
000300*  ONE ENTRY PER PAST NON-ROUTINE MAINTENANCE INVOICE LINE.     *
000400*  FIXED LENGTH, SEQUENTIAL, UNBLOCKED.  NO KEY - READ IN THE   *
000500*  ORDER THE SHOP'S EXTRACT JOB PRODUCES THEM.                  *
000600*  RECORD IS EXACTLY 261 BYTES - DO NOT PAD.  THE 02/12 FIX     *
000700*  (HMVFQV1 CL*11) SHOWED AN EXTRA FILLER HERE WALKS THE FD     *
000800*  OFF THE EXTRACT JOB'S FIXED-BLOCK BOUNDARY.                  *
000900*****************************************************************
001000 01  HMV-HIST-RECORD.
001100     05  HMV-HIST-YEAR           PIC 9(4).
001200     05  HMV-HIST-CARD-NO        PIC X(10).
001300     05  HMV-HIST-DESCRIPTION    PIC X(120).
001400     05  HMV-HIST-CORR-ACTION    PIC X(120).
001500     05  HMV-HIST-TOTAL-HOURS    PIC 9(5)V99.
001600 01  HMV-HIST-HOURS-VIEW REDEFINES HMV-HIST-RECORD.
001700     05  FILLER                  PIC X(254).
001800     05  HMV-HIST-HOURS-WHOLE    PIC 9(05).
001900     05  HMV-HIST-HOURS-DEC      PIC 99.
