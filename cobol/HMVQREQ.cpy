000100*****************************************************************
000200*  HMVQREQ  -  HMV QUOTE-REQUEST RECORD LAYOUT                  *
000300*  ONE ENTRY PER SUPPLIER QUOTE TO BE VALIDATED AGAINST THE     *
000400*  CLUSTERED HISTORY.  FIXED LENGTH, SEQUENTIAL, UNBLOCKED.     *
000500*  RECORD IS EXACTLY 255 BYTES - DO NOT PAD.  SEE HMVFQV1       *
000600*  CL*11 - THE SAME EXTRA-FILLER PROBLEM HIT BOTH INPUT FILES.  *
000700*****************************************************************
000800 01  HMV-REQUEST-RECORD.
000900     05  HMV-REQ-ID              PIC X(08).
001000     05  HMV-REQ-DISCREPANCY     PIC X(120).
001100     05  HMV-REQ-CORR-ACTION     PIC X(120).
001200     05  HMV-REQ-SUPPLIER-HOURS  PIC 9(5)V99.
001300 01  HMV-REQ-HOURS-VIEW REDEFINES HMV-REQUEST-RECORD.
001400     05  FILLER                  PIC X(248).
001500     05  HMV-REQ-HOURS-WHOLE     PIC 9(05).
001600     05  HMV-REQ-HOURS-DEC       PIC 99.
