000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    HMVFQV1.
000400 AUTHOR.        D. MARSH.
000500 INSTALLATION.  FLEET MAINTENANCE SYSTEMS GROUP.
000600 DATE-WRITTEN.  03/14/89.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*****************************************************************
001000*    HMVFQV1  -  HMV NON-ROUTINE SUPPLIER QUOTE VALIDATION      *
001100*                                                                *
001200*    REMARKS.  READS THE SHOP'S HEAVY-MAINTENANCE-VISIT (HMV)   *
001300*    NON-ROUTINE HISTORY EXTRACT, GROUPS NEAR-IDENTICAL PAST    *
001400*    FINDINGS/CORRECTIVE-ACTION PAIRS INTO CLUSTERS AND AVER-   *
001500*    AGES THEIR BILLED HOURS INTO A "FAIR QUOTE".  THE SECOND   *
001600*    PASS READS SUPPLIER QUOTE REQUESTS, MATCHES EACH ONE TO    *
001700*    THE CLUSTERED HISTORY AND RENDERS AN APPROVE / IN-RANGE /  *
001800*    NEEDS-REVIEW VERDICT FOR BP (BUYER-PLANNER) REVIEW.        *
001900*                                                                *
002000*    INPUT.   HMVHIST - PAST NON-ROUTINE INVOICE LINES          *
002100*              HMVREQS - SUPPLIER QUOTE REQUESTS TO VALIDATE    *
002200*    OUTPUT.  HMVRPT  - FAIR QUOTE VALIDATION REPORT            *
002300*                                                                *
002400*    CHANGE LOG.                                                *
002500*    03/14/89  DRM  INIT      ORIGINAL CODING - REQ HMV-0114    *
002600*    09/02/89  DRM  INIT      ADDED NEAREST-REFERENCE MATCH -   *
002700*                             REQUEST HMV-0131 (BP COMPLAINTS   *
002800*                             OF "NO MATCH" ON THIN HISTORY)         CL*01
002900*    02/26/90  WCT  INIT      CORRECTED CLUSTER SCAN TO STOP AT      CL*02
003000*                             FIRST >=90 MATCH, NOT BEST MATCH       CL*02
003100*                             PER BP AUDIT FINDING 90-014            CL*02
003200*    07/11/91  DRM  INIT      RAISED CLUSTER TABLE FROM 150 TO       CL*03
003300*                             300 ENTRIES - 1991 C-CHECK BACKLOG     CL*03
003400*    11/30/92  WCT  INIT      FIX: CORRECTIVE ACTION TEXT WAS        CL*04
003500*                             NOT HAVING REFERENCE TAG STRIPPED      CL*04
003600*    04/08/94  DRM  INIT      DATE-TOKEN STRIP NOW HANDLES 2-        CL*05
003700*                             AND 4-DIGIT YEARS PER QA-94-009        CL*05
003800*    01/06/97  RLP  INIT      REVIEWED FOR YEAR 2000 READINESS -     CL*06
003900*                             NO 2-DIGIT YEAR WINDOWING IN THIS      CL*06
004000*                             MODULE, ALL DATE TOKENS DISCARDED      CL*06
004100*    08/19/98  RLP  INIT      Y2K CERTIFICATION - SIGNED OFF,        CL*07
004200*                             NO CHANGES REQUIRED THIS PROGRAM       CL*07
004300*    03/02/01  JKW  INIT      ADDED OVERLAP-PCT TO REPORT PER        CL*08
004400*                             BP REQUEST - TICKET HMV-2001-017       CL*08
004500*    10/15/04  JKW  INIT      RAISED WORD TABLE FROM 12 TO 20 -      CL*09
004600*                             LONG-WINDED DISCREPANCY TEXT FROM      CL*09
004700*                             THE B-CHECK LINE WAS TRUNCATING        CL*09
004800*    06/09/09  MHS  INIT      CONTROL TOTALS NOW SHOW CONCLUSION     CL*10
004900*                             COUNTS, NOT JUST MATCH-TYPE COUNTS     CL*10
005000*    02/14/12  GST  INIT      FIX: HMVHIST/HMVREQS RECORD LENGTH     CL*11
005100*                             WAS 4 BYTES TOO LONG - EXTRACT JOB     CL*11
005200*                             READS WERE DRIFTING AFTER REC 1.       CL*11
005300*                             ALSO CORRECTED TWO CONCLUSION          CL*11
005400*                             MESSAGES TO MATCH THE STANDARD BP      CL*11
005500*                             VERDICT WORDING, REQ HMV-2012-004      CL*11
005600*    09/20/13  GST  INIT      REPORT LINE AREAS WERE OVER 132        CL*12
005700*                             COLS, OVERFLOW FELL IN FILLER BUT      CL*12
005800*                             WAS A TRAP FOR THE NEXT FIELD ADD -    CL*12
005900*                             RETRIMMED ALL FIVE, REQ HMV-2013-061   CL*12
006000*    11/04/13  GST  INIT      BACKED OUT THE UPSI-0 TEST-RUN TAG     CL*13
006100*                             AND C01/TOP-OF-FORM FROM CL*12 - NOT   CL*13
006200*                             A CONVENTION THIS SHOP USES ANYWHERE   CL*13
006300*                             ELSE.  HEADING PAGE BREAK IS BACK TO   CL*13
006400*                             PLAIN ADVANCING PAGE.  ALSO PUT THE    CL*13
006500*                             HMVHIST/HMVREQS HOURS-WHOLE/-DEC       CL*13
006600*                             REDEFINES TO WORK BUILDING THE         CL*13
006700*                             HOURS FIGURES - REQ HMV-2013-070       CL*13
006800*****************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.  IBM-370.
007300 OBJECT-COMPUTER.  IBM-370.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT HISTORY-FILE ASSIGN TO HMVHIST
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-HISTORY-STATUS.
008000     SELECT REQUEST-FILE ASSIGN TO HMVREQS
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WS-REQUEST-STATUS.
008300     SELECT REPORT-FILE  ASSIGN TO HMVRPT
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WS-REPORT-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  HISTORY-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 261 CHARACTERS.
009300 COPY HMVHSTF.
009400
009500 FD  REQUEST-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 255 CHARACTERS.
009800 COPY HMVQREQ.
009900
010000 FD  REPORT-FILE
010100     LABEL RECORDS ARE STANDARD.
010200 01  HMV-PRINT-REC               PIC X(132).
010300
010400 WORKING-STORAGE SECTION.
010500*****************************************************************
010600*    FILE STATUS, RUN SWITCHES AND CONTROL TOTALS - KEPT AS     *
010700*    FLAT 77-LEVEL SCRATCH ITEMS, SAME AS THE SHOP'S OLDER      *
010800*    SINGLE-PASS PROGRAMS (SEE SUB1/SUB2/YEAR-EOF STYLE).       *
010900*****************************************************************
011000 77  WS-HISTORY-STATUS           PIC X(02) VALUE SPACES.
011100     88  HISTORY-FILE-OK             VALUE '00'.
011200 77  WS-REQUEST-STATUS           PIC X(02) VALUE SPACES.
011300     88  REQUEST-FILE-OK             VALUE '00'.
011400 77  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
011500     88  REPORT-FILE-OK              VALUE '00'.
011600 77  WS-HISTORY-EOF-SW           PIC X(01) VALUE 'N'.
011700     88  HISTORY-EOF                 VALUE 'Y'.
011800 77  WS-REQUEST-EOF-SW           PIC X(01) VALUE 'N'.
011900     88  REQUEST-EOF                 VALUE 'Y'.
012000 77  WS-CLUSTER-FOUND-SW         PIC X(01) VALUE 'N'.
012100     88  CLUSTER-FOUND               VALUE 'Y'.
012200 77  WS-EXACT-FOUND-SW           PIC X(01) VALUE 'N'.
012300     88  EXACT-FOUND                 VALUE 'Y'.
012400 77  WS-STRIP-TAG-SW             PIC X(01) VALUE 'N'.
012500     88  STRIP-REFERENCE-TAG         VALUE 'Y'.
012600 77  WS-KEY-EMPTY-SW             PIC X(01) VALUE 'N'.
012700     88  COMBINED-KEY-EMPTY          VALUE 'Y'.
012800 77  WS-DUP-FOUND-SW             PIC X(01) VALUE 'N'.
012900     88  WORD-ALREADY-IN-SET         VALUE 'Y'.
013000 77  WS-VALID-CHARS-SW           PIC X(01) VALUE 'Y'.
013100 77  WS-DATE-TOKEN-SW            PIC X(01) VALUE 'N'.
013200     88  IS-DATE-TOKEN               VALUE 'Y'.
013300 77  WS-IN-RANGE-SW              PIC X(01) VALUE 'N'.
013400*****************************************************************
013500*    END-OF-RUN CONTROL TOTALS - ALL COMP PER SHOP STANDARD     *
013600*****************************************************************
013700 77  WS-HISTORY-RECS-READ        PIC 9(07) COMP VALUE 0.
013800 77  WS-CLUSTERS-BUILT           PIC 9(05) COMP VALUE 0.
013900 77  WS-REQUESTS-READ            PIC 9(07) COMP VALUE 0.
014000 77  WS-CNT-EXACT                PIC 9(07) COMP VALUE 0.
014100 77  WS-CNT-APPROX               PIC 9(07) COMP VALUE 0.
014200 77  WS-CNT-NEAREST              PIC 9(07) COMP VALUE 0.
014300 77  WS-CNT-APPROVE              PIC 9(07) COMP VALUE 0.
014400 77  WS-CNT-IN-RANGE             PIC 9(07) COMP VALUE 0.
014500 77  WS-CNT-REVIEW               PIC 9(07) COMP VALUE 0.
014600 77  WS-CNT-NO-DATA              PIC 9(07) COMP VALUE 0.
014700
014800*****************************************************************
014900*    TEXT-NORMALIZE WORK AREAS                                  *
015000*****************************************************************
015100 01  WS-TEXT-WORK-AREA.
015200     05  WS-NORM-RESULT-DISC     PIC X(120).
015300     05  WS-NORM-RESULT-CORR     PIC X(120).
015400     05  WS-SCAN-TEXT            PIC X(120).
015500     05  WS-SCAN-RESULT          PIC X(120).
015600     05  FILLER                  PIC X(10).
015700
015800 01  WS-COMBINED-KEY-AREA.
015900     05  WS-COMBINED-KEY         PIC X(243).
016000     05  FILLER                  PIC X(05).
016100 01  WS-COMBINED-KEY-VIEW REDEFINES WS-COMBINED-KEY-AREA.
016200     05  WS-CKV-DISC             PIC X(120).
016300     05  WS-CKV-SEP              PIC X(003).
016400     05  WS-CKV-CORR             PIC X(120).
016500     05  FILLER                  PIC X(05).
016600
016700*****************************************************************
016800*    WORD-SPLIT SCRATCH - USED BY 3300-SPLIT-INTO-WORDS         *
016900*****************************************************************
017000 01  WS-WORD-WORK-AREA.
017100     05  WS-WORD-COUNT           PIC 9(02) COMP.
017200     05  WS-WORD-TABLE OCCURS 20 TIMES.
017300         10  WS-WORD-ENTRY           PIC X(24).
017400         10  WS-WORD-LEN-TBL         PIC 9(02) COMP.
017500     05  WS-CURRENT-WORD         PIC X(24).
017600     05  WS-WORD-LEN             PIC 9(02) COMP.
017700     05  FILLER                  PIC X(08).
017800
017900 01  WS-DISTINCT-WORK-AREA.
018000     05  WS-DISTINCT-COUNT-A     PIC 9(02) COMP.
018100     05  WS-DISTINCT-TABLE-A OCCURS 20 TIMES.
018200         10  WS-DISTINCT-ENTRY-A     PIC X(24).
018300     05  WS-CANDIDATE-WORD       PIC X(24).
018400     05  FILLER                  PIC X(08).
018500
018600*****************************************************************
018700*    PER-HISTORY-RECORD WORD SEQUENCES - SAVED WHEN A NEW       *
018800*    CLUSTER IS OPENED (1400-ADD-NEW-CLUSTER).                  *
018900*****************************************************************
019000 01  WS-HIST-WORD-AREA.
019100     05  WS-HIST-DISC-WORD-COUNT PIC 9(02) COMP.
019200     05  WS-HIST-DISC-WORD-TBL OCCURS 20 TIMES PIC X(24).
019300     05  WS-HIST-CORR-WORD-COUNT PIC 9(02) COMP.
019400     05  WS-HIST-CORR-WORD-TBL OCCURS 20 TIMES PIC X(24).
019500     05  FILLER                  PIC X(08).
019600
019700*****************************************************************
019800*    PER-REQUEST WORD SEQUENCES - SET ONCE PER REQUEST, READ    *
019900*    BY THE OVERLAP SCORING LOOP FOR EVERY CLUSTER COMPARED.    *
020000*****************************************************************
020100 01  WS-REQ-WORD-AREA.
020200     05  WS-REQ-DISC-WORD-COUNT  PIC 9(02) COMP.
020300     05  WS-REQ-DISC-WORD-TBL OCCURS 20 TIMES PIC X(24).
020400     05  WS-REQ-CORR-WORD-COUNT  PIC 9(02) COMP.
020500     05  WS-REQ-CORR-WORD-TBL OCCURS 20 TIMES PIC X(24).
020600     05  FILLER                  PIC X(08).
020700
020800*****************************************************************
020900*    LONGEST-COMMON-SEQUENCE SCRATCH - REFRESHED FOR EACH       *
021000*    CLUSTER/FIELD COMBINATION SCORED.                          *
021100*****************************************************************
021200 01  WS-LCS-SCRATCH-AREA.
021300     05  WS-WORD-COUNT-B         PIC 9(02) COMP.
021400     05  WS-WORD-TABLE-B OCCURS 20 TIMES PIC X(24).
021500     05  WS-GEN-COUNT            PIC 9(02) COMP.
021600     05  WS-GEN-ENTRY OCCURS 20 TIMES PIC X(24).
021700     05  WS-GEN-COUNT-P1         PIC 9(02) COMP.
021800     05  WS-WORDB-COUNT-P1       PIC 9(02) COMP.
021900     05  WS-ROW-IDX              PIC 9(02) COMP.
022000     05  WS-COL-IDX              PIC 9(02) COMP.
022100     05  WS-ROW-IDX-PREV         PIC 9(02) COMP.
022200     05  WS-COL-IDX-PREV         PIC 9(02) COMP.
022300     05  WS-MATCH-COUNT-M        PIC 9(02) COMP.
022400     05  FILLER                  PIC X(04) COMP.
022500
022600 01  WS-LCS-WORK-AREA.
022700     05  WS-LCS-ROW OCCURS 21 TIMES.
022800         10  WS-LCS-COL OCCURS 21 TIMES PIC 9(03) COMP.
022900     05  FILLER                  PIC 9(03) COMP.
023000
023100*****************************************************************
023200*    SIMILARITY SCORE WORK AREAS                                *
023300*****************************************************************
023400 01  WS-SCORE-WORK-AREA.
023500     05  WS-TOKEN-SET-SCORE      PIC 9(03)V9(02) COMP.
023600     05  WS-DISC-SCORE           PIC 9(03)V9(02) COMP.
023700     05  WS-CORR-SCORE           PIC 9(03)V9(02) COMP.
023800     05  WS-OVERLAP-SCORE        PIC 9(03)V9(02) COMP.
023900     05  WS-OVERLAP-SCORE-PART   PIC 9(03)V9(02) COMP.
024000     05  WS-BEST-SCORE           PIC 9(03)V9(02) COMP VALUE 0.
024100     05  WS-SECOND-SCORE         PIC 9(03)V9(02) COMP VALUE 0.
024200     05  WS-BEST-CLUSTER-SUB     PIC 9(03) COMP VALUE 0.
024300     05  WS-SECOND-CLUSTER-SUB   PIC 9(03) COMP VALUE 0.
024400     05  WS-CURRENT-CLUSTER-SUB  PIC 9(03) COMP VALUE 0.
024500     05  WS-MATCHED-CLUSTER-SUB  PIC 9(03) COMP VALUE 0.
024600     05  WS-MATCH-TYPE-CODE      PIC X(01) VALUE SPACE.
024700         88  WS-MATCH-IS-EXACT       VALUE 'E'.
024800         88  WS-MATCH-IS-APPROX      VALUE 'A'.
024900         88  WS-MATCH-IS-NEAREST     VALUE 'N'.
025000     05  FILLER                  PIC X(04).
025100
025200*****************************************************************
025300*    VERDICT WORK AREA                                          *
025400*****************************************************************
025500 01  WS-VERDICT-WORK-AREA.
025600     05  WS-SUPPLIER-HOURS       PIC 9(05)V99 COMP.
025700     05  WS-FAIR-QUOTE-HOURS     PIC 9(05)V99 COMP.
025800     05  WS-PCT-DIFF-SIGNED      PIC S9(03)V9(01) COMP.
025900     05  WS-VARIANCE-RATIO       PIC S9(03)V9(04) COMP.
026000     05  WS-PCT-DIFF-DISPLAY     PIC X(08).
026100     05  WS-CONCLUSION-TEXT      PIC X(50).
026200     05  FILLER                  PIC X(10).
026300
026400 01  WS-PCT-EDIT-AREA.
026500     05  WS-PCT-DIFF-EDIT        PIC +ZZ9.9.
026600     05  FILLER                  PIC X(04).
026700 01  WS-PCT-EDIT-CHARS REDEFINES WS-PCT-EDIT-AREA.
026800     05  WS-PCT-EDIT-SIGN-CHAR   PIC X(01).
026900     05  WS-PCT-EDIT-DIGITS      PIC X(05).
027000     05  FILLER                  PIC X(02).
027100
027200*****************************************************************
027300*    DATE-TOKEN RECOGNITION WORK AREA                           *
027400*****************************************************************
027500 01  WS-DATE-CHECK-AREA.
027600     05  WS-GRP1-LEN             PIC 9(02) COMP.
027700     05  WS-GRP2-LEN             PIC 9(02) COMP.
027800     05  WS-GRP3-LEN             PIC 9(02) COMP.
027900     05  WS-SEP-COUNT            PIC 9(02) COMP.
028000     05  FILLER                  PIC X(04) COMP.
028100
028200*****************************************************************
028300*    GENERAL SUBSCRIPTS AND SCRATCH - FLAT 77'S, SAME AS THE    *
028400*    SHOP'S SUB1/SUB2 HABIT IN THE OLDER REDEMPTION PROGRAMS    *
028500*****************************************************************
028600 77  WS-I                        PIC 9(03) COMP.
028700 77  WS-J                        PIC 9(03) COMP.
028800 77  WS-K                        PIC 9(03) COMP.
028900 77  WS-SCAN-SUB                 PIC 9(03) COMP.
029000 77  WS-OUT-POS                  PIC 9(03) COMP.
029100 77  WS-TEXT-LEN                 PIC 9(03) COMP.
029200 77  WS-DISC-LEN                 PIC 9(03) COMP.
029300 77  WS-CORR-LEN                 PIC 9(03) COMP.
029400 77  WS-COMMON-WORD-COUNT        PIC 9(02) COMP.
029500 77  WS-DENOMINATOR              PIC 9(03) COMP.
029600
029700 COPY HMVCTBL.
029800 COPY HMVRLIN.
029900
030000 PROCEDURE DIVISION.
030100
030200 0000-MAIN-CONTROL.
030300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
030400     PERFORM 1000-CLUSTER-BUILD-PASS THRU 1000-EXIT.
030500     PERFORM 1900-AVERAGE-ALL-CLUSTERS THRU 1900-EXIT.
030600     PERFORM 9100-WRITE-HEADING THRU 9100-EXIT.
030700     PERFORM 2000-QUOTE-MATCH-PASS THRU 2000-EXIT.
030800     PERFORM 9500-WRITE-CONTROL-TOTALS THRU 9500-EXIT.
030900     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
031000     STOP RUN.
031100 0000-EXIT.
031200     EXIT.
031300
031400 0100-INITIALIZE.
031500     INITIALIZE WS-HISTORY-RECS-READ WS-CLUSTERS-BUILT
031600         WS-REQUESTS-READ WS-CNT-EXACT WS-CNT-APPROX
031700         WS-CNT-NEAREST WS-CNT-APPROVE WS-CNT-IN-RANGE
031800         WS-CNT-REVIEW WS-CNT-NO-DATA HMV-CLUSTER-TABLE.
031900     PERFORM 8000-OPEN-FILES THRU 8000-EXIT.
032000 0100-EXIT.
032100     EXIT.
032200
032300*****************************************************************
032400*    8000 SERIES - FILE OPEN / CLOSE                             *
032500*****************************************************************
032600 8000-OPEN-FILES.
032700     OPEN INPUT HISTORY-FILE.
032800     IF NOT HISTORY-FILE-OK
032900         DISPLAY 'HMVFQV1 - HISTORY-FILE OPEN ERROR - STATUS '
033000             WS-HISTORY-STATUS
033100         MOVE 16 TO RETURN-CODE
033200         STOP RUN
033300     END-IF.
033400     OPEN INPUT REQUEST-FILE.
033500     IF NOT REQUEST-FILE-OK
033600         DISPLAY 'HMVFQV1 - REQUEST-FILE OPEN ERROR - STATUS '
033700             WS-REQUEST-STATUS
033800         MOVE 16 TO RETURN-CODE
033900         STOP RUN
034000     END-IF.
034100     OPEN OUTPUT REPORT-FILE.
034200     IF NOT REPORT-FILE-OK
034300         DISPLAY 'HMVFQV1 - REPORT-FILE OPEN ERROR - STATUS '
034400             WS-REPORT-STATUS
034500         MOVE 16 TO RETURN-CODE
034600         STOP RUN
034700     END-IF.
034800 8000-EXIT.
034900     EXIT.
035000
035100 9900-CLOSE-FILES.
035200     CLOSE HISTORY-FILE REQUEST-FILE REPORT-FILE.
035300 9900-EXIT.
035400     EXIT.
035500
035600*****************************************************************
035700*    1000 SERIES - HISTORY PASS / CLUSTER BUILD                 *
035800*****************************************************************
035900 1000-CLUSTER-BUILD-PASS.
036000     MOVE 'N' TO WS-HISTORY-EOF-SW.
036100     PERFORM 1100-PROCESS-HISTORY-RECORD THRU 1100-EXIT
036200         UNTIL HISTORY-EOF.
036300 1000-EXIT.
036400     EXIT.
036500
036600 1100-PROCESS-HISTORY-RECORD.
036700     READ HISTORY-FILE
036800         AT END
036900             MOVE 'Y' TO WS-HISTORY-EOF-SW
037000         NOT AT END
037100             ADD 1 TO WS-HISTORY-RECS-READ
037200             PERFORM 1105-NORMALIZE-AND-CLUSTER THRU 1105-EXIT
037300     END-READ.
037400 1100-EXIT.
037500     EXIT.
037600
037700 1105-NORMALIZE-AND-CLUSTER.
037800     MOVE HMV-HIST-DESCRIPTION TO WS-SCAN-TEXT.
037900     MOVE 'Y' TO WS-STRIP-TAG-SW.
038000     PERFORM 3000-NORMALIZE-TEXT THRU 3000-EXIT.
038100     MOVE WS-SCAN-RESULT TO WS-NORM-RESULT-DISC.
038200
038300     MOVE HMV-HIST-CORR-ACTION TO WS-SCAN-TEXT.
038400     MOVE 'N' TO WS-STRIP-TAG-SW.
038500     PERFORM 3000-NORMALIZE-TEXT THRU 3000-EXIT.
038600     MOVE WS-SCAN-RESULT TO WS-NORM-RESULT-CORR.
038700
038800     PERFORM 1110-BUILD-COMBINED-KEY THRU 1110-EXIT.
038900     IF COMBINED-KEY-EMPTY
039000         GO TO 1105-EXIT
039100     END-IF.
039200
039300     PERFORM 1210-BUILD-RECORD-WORD-SETS THRU 1210-EXIT.
039400     PERFORM 1200-FIND-OR-ADD-CLUSTER THRU 1200-EXIT.
039500 1105-EXIT.
039600     EXIT.
039700
039800*****************************************************************
039900*    1110 - COMBINED KEY PER THE NORMALIZE-TEXT BUSINESS RULE.  *
040000*    "<NORM DISCREPANCY> | <NORM CORRECTIVE ACTION>" TRIMMED TO *
040100*    ITS SIGNIFICANT TEXT.  USED ONLY TO TEST FOR AN EMPTY KEY -*
040200*    CLUSTER MATCHING COMPARES THE UNDERLYING FIELDS DIRECTLY.  *
040300*****************************************************************
040400 1110-BUILD-COMBINED-KEY.
040500     MOVE WS-NORM-RESULT-DISC TO WS-SCAN-TEXT.
040600     PERFORM 3900-FIND-TEXT-LENGTH THRU 3900-EXIT.
040700     MOVE WS-TEXT-LEN TO WS-DISC-LEN.
040800
040900     MOVE WS-NORM-RESULT-CORR TO WS-SCAN-TEXT.
041000     PERFORM 3900-FIND-TEXT-LENGTH THRU 3900-EXIT.
041100     MOVE WS-TEXT-LEN TO WS-CORR-LEN.
041200
041300     MOVE SPACES TO WS-COMBINED-KEY.
041400     IF WS-DISC-LEN = 0 AND WS-CORR-LEN = 0
041500         MOVE 'Y' TO WS-KEY-EMPTY-SW
041600     ELSE
041700         MOVE 'N' TO WS-KEY-EMPTY-SW
041800         MOVE 1 TO WS-OUT-POS
041900         IF WS-DISC-LEN > 0
042000             STRING WS-NORM-RESULT-DISC(1:WS-DISC-LEN)
042100                     DELIMITED BY SIZE
042200                 INTO WS-COMBINED-KEY
042300                 WITH POINTER WS-OUT-POS
042400             END-STRING
042500         END-IF
042600         STRING ' | ' DELIMITED BY SIZE
042700             INTO WS-COMBINED-KEY
042800             WITH POINTER WS-OUT-POS
042900         END-STRING
043000         IF WS-CORR-LEN > 0
043100             STRING WS-NORM-RESULT-CORR(1:WS-CORR-LEN)
043200                     DELIMITED BY SIZE
043300                 INTO WS-COMBINED-KEY
043400                 WITH POINTER WS-OUT-POS
043500             END-STRING
043600         END-IF
043700     END-IF.
043800 1110-EXIT.
043900     EXIT.
044000
044100*****************************************************************
044200*    1210 - BUILD THE CURRENT HISTORY RECORD'S WORD SEQUENCES   *
044300*    (DISC, CORR) AND ITS COMBINED DISTINCT WORD SET, USED BY   *
044400*    1200 TO SCORE AGAINST EXISTING CLUSTERS.                   *
044500*****************************************************************
044600 1210-BUILD-RECORD-WORD-SETS.
044700     MOVE WS-NORM-RESULT-DISC TO WS-SCAN-TEXT.
044800     PERFORM 3300-SPLIT-INTO-WORDS THRU 3300-EXIT.
044900     MOVE WS-WORD-COUNT TO WS-HIST-DISC-WORD-COUNT.
045000     PERFORM 1211-SAVE-DISC-WORD THRU 1211-EXIT
045100         VARYING WS-I FROM 1 BY 1
045200         UNTIL WS-I > WS-HIST-DISC-WORD-COUNT.
045300
045400     MOVE WS-NORM-RESULT-CORR TO WS-SCAN-TEXT.
045500     PERFORM 3300-SPLIT-INTO-WORDS THRU 3300-EXIT.
045600     MOVE WS-WORD-COUNT TO WS-HIST-CORR-WORD-COUNT.
045700     PERFORM 1212-SAVE-CORR-WORD THRU 1212-EXIT
045800         VARYING WS-I FROM 1 BY 1
045900         UNTIL WS-I > WS-HIST-CORR-WORD-COUNT.
046000
046100     PERFORM 1213-BUILD-COMBINED-DISTINCT-SET THRU 1213-EXIT.
046200 1210-EXIT.
046300     EXIT.
046400
046500 1211-SAVE-DISC-WORD.
046600     MOVE WS-WORD-ENTRY(WS-I) TO WS-HIST-DISC-WORD-TBL(WS-I).
046700 1211-EXIT.
046800     EXIT.
046900
047000 1212-SAVE-CORR-WORD.
047100     MOVE WS-WORD-ENTRY(WS-I) TO WS-HIST-CORR-WORD-TBL(WS-I).
047200 1212-EXIT.
047300     EXIT.
047400
047500 1213-BUILD-COMBINED-DISTINCT-SET.
047600     MOVE 0 TO WS-DISTINCT-COUNT-A.
047700     PERFORM 1214-ADD-DISTINCT-FROM-DISC THRU 1214-EXIT
047800         VARYING WS-I FROM 1 BY 1
047900         UNTIL WS-I > WS-HIST-DISC-WORD-COUNT.
048000     PERFORM 1215-ADD-DISTINCT-FROM-CORR THRU 1215-EXIT
048100         VARYING WS-I FROM 1 BY 1
048200         UNTIL WS-I > WS-HIST-CORR-WORD-COUNT.
048300 1213-EXIT.
048400     EXIT.
048500
048600 1214-ADD-DISTINCT-FROM-DISC.
048700     MOVE WS-HIST-DISC-WORD-TBL(WS-I) TO WS-CANDIDATE-WORD.
048800     PERFORM 1216-ADD-CANDIDATE-IF-NEW THRU 1216-EXIT.
048900 1214-EXIT.
049000     EXIT.
049100
049200 1215-ADD-DISTINCT-FROM-CORR.
049300     MOVE WS-HIST-CORR-WORD-TBL(WS-I) TO WS-CANDIDATE-WORD.
049400     PERFORM 1216-ADD-CANDIDATE-IF-NEW THRU 1216-EXIT.
049500 1215-EXIT.
049600     EXIT.
049700
049800 1216-ADD-CANDIDATE-IF-NEW.
049900     MOVE 'N' TO WS-DUP-FOUND-SW.
050000     PERFORM 1217-CHECK-ONE-DISTINCT THRU 1217-EXIT
050100         VARYING WS-J FROM 1 BY 1
050200         UNTIL WS-J > WS-DISTINCT-COUNT-A
050300            OR WORD-ALREADY-IN-SET.
050400     IF NOT WORD-ALREADY-IN-SET
050500         IF WS-DISTINCT-COUNT-A < 20
050600             ADD 1 TO WS-DISTINCT-COUNT-A
050700             MOVE WS-CANDIDATE-WORD
050800                 TO WS-DISTINCT-ENTRY-A(WS-DISTINCT-COUNT-A)
050900         END-IF
051000     END-IF.
051100 1216-EXIT.
051200     EXIT.
051300
051400 1217-CHECK-ONE-DISTINCT.
051500     IF WS-DISTINCT-ENTRY-A(WS-J) = WS-CANDIDATE-WORD
051600         MOVE 'Y' TO WS-DUP-FOUND-SW
051700     END-IF.
051800 1217-EXIT.
051900     EXIT.
052000
052100*****************************************************************
052200*    1200 - FIND A CLUSTER WHOSE KEY-WORD SET SCORES >= 90 ON   *
052300*    THE TOKEN-SET RATIO; OTHERWISE OPEN A NEW CLUSTER.         *
052400*****************************************************************
052500 1200-FIND-OR-ADD-CLUSTER.
052600     MOVE 'N' TO WS-CLUSTER-FOUND-SW.
052700     PERFORM 1220-SCAN-CLUSTER-FOR-MATCH THRU 1220-EXIT
052800         VARYING WS-CURRENT-CLUSTER-SUB FROM 1 BY 1
052900         UNTIL WS-CURRENT-CLUSTER-SUB > HMV-CLUSTER-COUNT
053000            OR CLUSTER-FOUND.
053100     IF CLUSTER-FOUND
053200         PERFORM 1300-ACCUMULATE-EXISTING-CLUSTER THRU 1300-EXIT
053300     ELSE
053400         PERFORM 1400-ADD-NEW-CLUSTER THRU 1400-EXIT
053500     END-IF.
053600 1200-EXIT.
053700     EXIT.
053800
053900 1220-SCAN-CLUSTER-FOR-MATCH.
054000     PERFORM 3700-TOKEN-SET-SCORE THRU 3700-EXIT.
054100     IF WS-TOKEN-SET-SCORE >= 90
054200         MOVE 'Y' TO WS-CLUSTER-FOUND-SW
054300         MOVE WS-CURRENT-CLUSTER-SUB TO WS-MATCHED-CLUSTER-SUB
054400     END-IF.
054500 1220-EXIT.
054600     EXIT.
054700
054800 1300-ACCUMULATE-EXISTING-CLUSTER.
054900*    HOURS BUILT FROM HMV-HIST-HOURS-WHOLE/-DEC (HMVHSTF.CPY         CL*13
055000*    REDEFINES) - SAME DIGITS AS HMV-HIST-TOTAL-HOURS, JUST          CL*13
055100*    READ OFF THE SPLIT VIEW - REQ HMV-2013-070                      CL*13
055200     COMPUTE HMV-CLUS-TOT-HOURS(WS-MATCHED-CLUSTER-SUB) =
055300         HMV-CLUS-TOT-HOURS(WS-MATCHED-CLUSTER-SUB)
055400         + HMV-HIST-HOURS-WHOLE + (HMV-HIST-HOURS-DEC / 100).
055500     ADD 1 TO HMV-CLUS-COUNT(WS-MATCHED-CLUSTER-SUB).
055600 1300-EXIT.
055700     EXIT.
055800
055900 1400-ADD-NEW-CLUSTER.
056000     IF HMV-CLUSTER-COUNT >= HMV-CLUS-MAX-ENTRIES
056100         DISPLAY 'HMVFQV1 - CLUSTER TABLE FULL - RECORD SKIPPED'
056200         GO TO 1400-EXIT
056300     END-IF.
056400     ADD 1 TO HMV-CLUSTER-COUNT.
056500     MOVE WS-NORM-RESULT-DISC TO HMV-CLUS-DISC(HMV-CLUSTER-COUNT).
056600     MOVE WS-NORM-RESULT-CORR TO HMV-CLUS-CORR(HMV-CLUSTER-COUNT).
056700*    SAME WHOLE/DEC HOURS VIEW AS PARA 1300 ABOVE.
056800     COMPUTE HMV-CLUS-TOT-HOURS(HMV-CLUSTER-COUNT) =
056900         HMV-HIST-HOURS-WHOLE + (HMV-HIST-HOURS-DEC / 100).
057000     MOVE 1 TO HMV-CLUS-COUNT(HMV-CLUSTER-COUNT).
057100     PERFORM 1410-STORE-KEY-WORD-SET THRU 1410-EXIT.
057200     PERFORM 1420-STORE-DISC-WORD-SEQ THRU 1420-EXIT.
057300     PERFORM 1430-STORE-CORR-WORD-SEQ THRU 1430-EXIT.
057400     ADD 1 TO WS-CLUSTERS-BUILT.
057500 1400-EXIT.
057600     EXIT.
057700
057800 1410-STORE-KEY-WORD-SET.
057900     MOVE WS-DISTINCT-COUNT-A
058000         TO HMV-CLUS-KEY-WORD-COUNT(HMV-CLUSTER-COUNT).
058100     PERFORM 1411-COPY-ONE-KEY-WORD THRU 1411-EXIT
058200         VARYING WS-I FROM 1 BY 1
058300         UNTIL WS-I > WS-DISTINCT-COUNT-A.
058400 1410-EXIT.
058500     EXIT.
058600
058700 1411-COPY-ONE-KEY-WORD.
058800     MOVE WS-DISTINCT-ENTRY-A(WS-I)
058900         TO HMV-CLUS-KEY-WORD(HMV-CLUSTER-COUNT WS-I).
059000 1411-EXIT.
059100     EXIT.
059200
059300 1420-STORE-DISC-WORD-SEQ.
059400     MOVE WS-HIST-DISC-WORD-COUNT
059500         TO HMV-CLUS-DISC-WORD-COUNT(HMV-CLUSTER-COUNT).
059600     PERFORM 1421-COPY-ONE-DISC-WORD THRU 1421-EXIT
059700         VARYING WS-I FROM 1 BY 1
059800         UNTIL WS-I > WS-HIST-DISC-WORD-COUNT.
059900 1420-EXIT.
060000     EXIT.
060100
060200 1421-COPY-ONE-DISC-WORD.
060300     MOVE WS-HIST-DISC-WORD-TBL(WS-I)
060400         TO HMV-CLUS-DISC-WORD(HMV-CLUSTER-COUNT WS-I).
060500 1421-EXIT.
060600     EXIT.
060700
060800 1430-STORE-CORR-WORD-SEQ.
060900     MOVE WS-HIST-CORR-WORD-COUNT
061000         TO HMV-CLUS-CORR-WORD-COUNT(HMV-CLUSTER-COUNT).
061100     PERFORM 1431-COPY-ONE-CORR-WORD THRU 1431-EXIT
061200         VARYING WS-I FROM 1 BY 1
061300         UNTIL WS-I > WS-HIST-CORR-WORD-COUNT.
061400 1430-EXIT.
061500     EXIT.
061600
061700 1431-COPY-ONE-CORR-WORD.
061800     MOVE WS-HIST-CORR-WORD-TBL(WS-I)
061900         TO HMV-CLUS-CORR-WORD(HMV-CLUSTER-COUNT WS-I).
062000 1431-EXIT.
062100     EXIT.
062200
062300*****************************************************************
062400*    1900 - AVERAGE EVERY CLUSTER'S BILLED HOURS INTO ITS FAIR  *
062500*    QUOTE, ROUNDED TO THE NEAREST HUNDREDTH OF AN HOUR.        *
062600*****************************************************************
062700 1900-AVERAGE-ALL-CLUSTERS.
062800     PERFORM 1910-AVERAGE-ONE-CLUSTER THRU 1910-EXIT
062900         VARYING WS-CURRENT-CLUSTER-SUB FROM 1 BY 1
063000         UNTIL WS-CURRENT-CLUSTER-SUB > HMV-CLUSTER-COUNT.
063100 1900-EXIT.
063200     EXIT.
063300
063400 1910-AVERAGE-ONE-CLUSTER.
063500     COMPUTE HMV-CLUS-AVG-HOURS(WS-CURRENT-CLUSTER-SUB) ROUNDED =
063600         HMV-CLUS-TOT-HOURS(WS-CURRENT-CLUSTER-SUB)
063700             / HMV-CLUS-COUNT(WS-CURRENT-CLUSTER-SUB).
063800 1910-EXIT.
063900     EXIT.
064000
064100*****************************************************************
064200*    2000 SERIES - REQUEST PASS / QUOTE MATCH AND VERDICT       *
064300*****************************************************************
064400 2000-QUOTE-MATCH-PASS.
064500     MOVE 'N' TO WS-REQUEST-EOF-SW.
064600     PERFORM 2100-PROCESS-REQUEST-RECORD THRU 2100-EXIT
064700         UNTIL REQUEST-EOF.
064800 2000-EXIT.
064900     EXIT.
065000
065100 2100-PROCESS-REQUEST-RECORD.
065200     READ REQUEST-FILE
065300         AT END
065400             MOVE 'Y' TO WS-REQUEST-EOF-SW
065500         NOT AT END
065600             ADD 1 TO WS-REQUESTS-READ
065700             PERFORM 2105-MATCH-AND-VERDICT THRU 2105-EXIT
065800     END-READ.
065900 2100-EXIT.
066000     EXIT.
066100
066200 2105-MATCH-AND-VERDICT.
066300     MOVE HMV-REQ-DISCREPANCY TO WS-SCAN-TEXT.
066400     MOVE 'Y' TO WS-STRIP-TAG-SW.
066500     PERFORM 3000-NORMALIZE-TEXT THRU 3000-EXIT.
066600     MOVE WS-SCAN-RESULT TO WS-NORM-RESULT-DISC.
066700
066800     MOVE HMV-REQ-CORR-ACTION TO WS-SCAN-TEXT.
066900     MOVE 'N' TO WS-STRIP-TAG-SW.
067000     PERFORM 3000-NORMALIZE-TEXT THRU 3000-EXIT.
067100     MOVE WS-SCAN-RESULT TO WS-NORM-RESULT-CORR.
067200
067300     PERFORM 1110-BUILD-COMBINED-KEY THRU 1110-EXIT.
067400     PERFORM 2110-TOKENIZE-REQUEST-WORDS THRU 2110-EXIT.
067500
067600     MOVE 'N' TO WS-EXACT-FOUND-SW.
067700     MOVE 0 TO WS-MATCHED-CLUSTER-SUB.
067800     PERFORM 2200-SEARCH-EXACT-MATCH THRU 2200-EXIT
067900         VARYING WS-CURRENT-CLUSTER-SUB FROM 1 BY 1
068000         UNTIL WS-CURRENT-CLUSTER-SUB > HMV-CLUSTER-COUNT
068100            OR EXACT-FOUND.
068200
068300     IF EXACT-FOUND
068400         SET WS-MATCH-IS-EXACT TO TRUE
068500         MOVE WS-MATCHED-CLUSTER-SUB TO WS-BEST-CLUSTER-SUB
068600         MOVE 0 TO WS-SECOND-CLUSTER-SUB
068700         MOVE 100 TO WS-OVERLAP-SCORE
068800     ELSE
068900         PERFORM 2400-FIND-BEST-MATCHES THRU 2400-EXIT
069000         IF WS-BEST-SCORE >= 50
069100             SET WS-MATCH-IS-APPROX TO TRUE
069200         ELSE
069300             SET WS-MATCH-IS-NEAREST TO TRUE
069400         END-IF
069500         MOVE WS-BEST-SCORE TO WS-OVERLAP-SCORE
069600     END-IF.
069700
069800     PERFORM 2500-APPLY-VERDICT THRU 2500-EXIT.
069900     PERFORM 9200-WRITE-DETAIL-LINE THRU 9200-EXIT.
070000     IF WS-MATCH-IS-APPROX
070100         PERFORM 9300-WRITE-APPROX-DETAIL THRU 9300-EXIT
070200     END-IF.
070300     PERFORM 2900-ACCUMULATE-RUN-TOTALS THRU 2900-EXIT.
070400 2105-EXIT.
070500     EXIT.
070600
070700 2110-TOKENIZE-REQUEST-WORDS.
070800     MOVE WS-NORM-RESULT-DISC TO WS-SCAN-TEXT.
070900     PERFORM 3300-SPLIT-INTO-WORDS THRU 3300-EXIT.
071000     MOVE WS-WORD-COUNT TO WS-REQ-DISC-WORD-COUNT.
071100     PERFORM 2111-SAVE-REQ-DISC-WORD THRU 2111-EXIT
071200         VARYING WS-I FROM 1 BY 1
071300         UNTIL WS-I > WS-REQ-DISC-WORD-COUNT.
071400
071500     MOVE WS-NORM-RESULT-CORR TO WS-SCAN-TEXT.
071600     PERFORM 3300-SPLIT-INTO-WORDS THRU 3300-EXIT.
071700     MOVE WS-WORD-COUNT TO WS-REQ-CORR-WORD-COUNT.
071800     PERFORM 2112-SAVE-REQ-CORR-WORD THRU 2112-EXIT
071900         VARYING WS-I FROM 1 BY 1
072000         UNTIL WS-I > WS-REQ-CORR-WORD-COUNT.
072100 2110-EXIT.
072200     EXIT.
072300
072400 2111-SAVE-REQ-DISC-WORD.
072500     MOVE WS-WORD-ENTRY(WS-I) TO WS-REQ-DISC-WORD-TBL(WS-I).
072600 2111-EXIT.
072700     EXIT.
072800
072900 2112-SAVE-REQ-CORR-WORD.
073000     MOVE WS-WORD-ENTRY(WS-I) TO WS-REQ-CORR-WORD-TBL(WS-I).
073100 2112-EXIT.
073200     EXIT.
073300
073400*****************************************************************
073500*    2200 - EXACT MATCH.  THE NORMALIZED DISCREPANCY AND        *
073600*    CORRECTIVE ACTION FIELDS MUST BOTH MATCH A CLUSTER'S       *
073700*    REPRESENTATIVE TEXT BYTE FOR BYTE.                         *
073800*****************************************************************
073900 2200-SEARCH-EXACT-MATCH.
074000     IF WS-NORM-RESULT-DISC =
074100           HMV-CLUS-DISC(WS-CURRENT-CLUSTER-SUB)
074200        AND WS-NORM-RESULT-CORR =
074300           HMV-CLUS-CORR(WS-CURRENT-CLUSTER-SUB)
074400         MOVE 'Y' TO WS-EXACT-FOUND-SW
074500         MOVE WS-CURRENT-CLUSTER-SUB TO WS-MATCHED-CLUSTER-SUB
074600     END-IF.
074700 2200-EXIT.
074800     EXIT.
074900
075000*****************************************************************
075100*    2300 - WORD-SEQUENCE OVERLAP SCORE OF THE REQUEST AGAINST  *
075200*    ONE CLUSTER - AVERAGE OF THE DISCREPANCY SCORE AND THE     *
075300*    CORRECTIVE-ACTION SCORE (EACH A WORD-SEQUENCE LCS RATIO).  *
075400*****************************************************************
075500 2300-OVERLAP-SCORE-ONE-CLUSTER.
075600     PERFORM 2210-COPY-REQ-DISC-TO-B THRU 2210-EXIT.
075700     PERFORM 2230-COPY-CLUS-DISC-TO-GEN THRU 2230-EXIT.
075800     PERFORM 3800-WORD-SEQUENCE-SCORE THRU 3800-EXIT.
075900     MOVE WS-OVERLAP-SCORE-PART TO WS-DISC-SCORE.
076000
076100     PERFORM 2220-COPY-REQ-CORR-TO-B THRU 2220-EXIT.
076200     PERFORM 2240-COPY-CLUS-CORR-TO-GEN THRU 2240-EXIT.
076300     PERFORM 3800-WORD-SEQUENCE-SCORE THRU 3800-EXIT.
076400     MOVE WS-OVERLAP-SCORE-PART TO WS-CORR-SCORE.
076500
076600     COMPUTE WS-OVERLAP-SCORE ROUNDED =
076700         (WS-DISC-SCORE + WS-CORR-SCORE) / 2.
076800 2300-EXIT.
076900     EXIT.
077000
077100 2210-COPY-REQ-DISC-TO-B.
077200     MOVE WS-REQ-DISC-WORD-COUNT TO WS-WORD-COUNT-B.
077300     PERFORM 2211-COPY-ONE-REQ-DISC-B THRU 2211-EXIT
077400         VARYING WS-I FROM 1 BY 1
077500         UNTIL WS-I > WS-WORD-COUNT-B.
077600 2210-EXIT.
077700     EXIT.
077800
077900 2211-COPY-ONE-REQ-DISC-B.
078000     MOVE WS-REQ-DISC-WORD-TBL(WS-I) TO WS-WORD-TABLE-B(WS-I).
078100 2211-EXIT.
078200     EXIT.
078300
078400 2220-COPY-REQ-CORR-TO-B.
078500     MOVE WS-REQ-CORR-WORD-COUNT TO WS-WORD-COUNT-B.
078600     PERFORM 2221-COPY-ONE-REQ-CORR-B THRU 2221-EXIT
078700         VARYING WS-I FROM 1 BY 1
078800         UNTIL WS-I > WS-WORD-COUNT-B.
078900 2220-EXIT.
079000     EXIT.
079100
079200 2221-COPY-ONE-REQ-CORR-B.
079300     MOVE WS-REQ-CORR-WORD-TBL(WS-I) TO WS-WORD-TABLE-B(WS-I).
079400 2221-EXIT.
079500     EXIT.
079600
079700 2230-COPY-CLUS-DISC-TO-GEN.
079800     MOVE HMV-CLUS-DISC-WORD-COUNT(WS-CURRENT-CLUSTER-SUB)
079900         TO WS-GEN-COUNT.
080000     PERFORM 2231-COPY-ONE-CLUS-DISC THRU 2231-EXIT
080100         VARYING WS-I FROM 1 BY 1
080200         UNTIL WS-I > WS-GEN-COUNT.
080300 2230-EXIT.
080400     EXIT.
080500
080600 2231-COPY-ONE-CLUS-DISC.
080700     MOVE HMV-CLUS-DISC-WORD(WS-CURRENT-CLUSTER-SUB WS-I)
080800         TO WS-GEN-ENTRY(WS-I).
080900 2231-EXIT.
081000     EXIT.
081100
081200 2240-COPY-CLUS-CORR-TO-GEN.
081300     MOVE HMV-CLUS-CORR-WORD-COUNT(WS-CURRENT-CLUSTER-SUB)
081400         TO WS-GEN-COUNT.
081500     PERFORM 2241-COPY-ONE-CLUS-CORR THRU 2241-EXIT
081600         VARYING WS-I FROM 1 BY 1
081700         UNTIL WS-I > WS-GEN-COUNT.
081800 2240-EXIT.
081900     EXIT.
082000
082100 2241-COPY-ONE-CLUS-CORR.
082200     MOVE HMV-CLUS-CORR-WORD(WS-CURRENT-CLUSTER-SUB WS-I)
082300         TO WS-GEN-ENTRY(WS-I).
082400 2241-EXIT.
082500     EXIT.
082600
082700*****************************************************************
082800*    2400 - SCORE EVERY CLUSTER, KEEPING THE BEST AND SECOND-   *
082900*    BEST OVERLAP SCORES FOR THE APPROXIMATE-MATCH SUB-LINES.   *
083000*****************************************************************
083100 2400-FIND-BEST-MATCHES.
083200     MOVE 0 TO WS-BEST-SCORE WS-SECOND-SCORE.
083300     MOVE 0 TO WS-BEST-CLUSTER-SUB WS-SECOND-CLUSTER-SUB.
083400     PERFORM 2410-SCORE-ONE-CLUSTER THRU 2410-EXIT
083500         VARYING WS-CURRENT-CLUSTER-SUB FROM 1 BY 1
083600         UNTIL WS-CURRENT-CLUSTER-SUB > HMV-CLUSTER-COUNT.
083700 2400-EXIT.
083800     EXIT.
083900
084000 2410-SCORE-ONE-CLUSTER.
084100     PERFORM 2300-OVERLAP-SCORE-ONE-CLUSTER THRU 2300-EXIT.
084200     IF WS-OVERLAP-SCORE > WS-BEST-SCORE
084300         MOVE WS-BEST-SCORE TO WS-SECOND-SCORE
084400         MOVE WS-BEST-CLUSTER-SUB TO WS-SECOND-CLUSTER-SUB
084500         MOVE WS-OVERLAP-SCORE TO WS-BEST-SCORE
084600         MOVE WS-CURRENT-CLUSTER-SUB TO WS-BEST-CLUSTER-SUB
084700     ELSE
084800         IF WS-OVERLAP-SCORE > WS-SECOND-SCORE
084900             MOVE WS-OVERLAP-SCORE TO WS-SECOND-SCORE
085000             MOVE WS-CURRENT-CLUSTER-SUB TO WS-SECOND-CLUSTER-SUB
085100         END-IF
085200     END-IF.
085300 2410-EXIT.
085400     EXIT.
085500
085600*****************************************************************
085700*    2500 - VERDICT.  COMPARE SUPPLIER HOURS TO THE MATCHED     *
085800*    CLUSTER'S FAIR QUOTE AND CLASSIFY FOR BP REVIEW.           *
085900*****************************************************************
086000 2500-APPLY-VERDICT.
086100*    HOURS BUILT FROM HMV-REQ-HOURS-WHOLE/-DEC (HMVQREQ.CPY          CL*13
086200*    REDEFINES) - SAME DIGITS AS HMV-REQ-SUPPLIER-HOURS.             CL*13
086300     COMPUTE WS-SUPPLIER-HOURS =
086400         HMV-REQ-HOURS-WHOLE + (HMV-REQ-HOURS-DEC / 100).
086500     IF WS-BEST-CLUSTER-SUB = 0
086600         MOVE 0 TO WS-FAIR-QUOTE-HOURS
086700     ELSE
086800         MOVE HMV-CLUS-AVG-HOURS(WS-BEST-CLUSTER-SUB)
086900             TO WS-FAIR-QUOTE-HOURS
087000     END-IF.
087100
087200     IF WS-FAIR-QUOTE-HOURS = 0
087300         MOVE 'N/A' TO WS-PCT-DIFF-DISPLAY
087400         MOVE 'No historical data available - needs manual review'
087500             TO WS-CONCLUSION-TEXT
087600         ADD 1 TO WS-CNT-NO-DATA
087700     ELSE
087800         COMPUTE WS-PCT-DIFF-SIGNED ROUNDED =
087900             ((WS-SUPPLIER-HOURS - WS-FAIR-QUOTE-HOURS)
088000                 / WS-FAIR-QUOTE-HOURS) * 100
088100         PERFORM 2510-FORMAT-PCT-DIFF THRU 2510-EXIT
088200         IF WS-SUPPLIER-HOURS < WS-FAIR-QUOTE-HOURS
088300             MOVE 'Fair quote - approve quote'
088400                 TO WS-CONCLUSION-TEXT
088500             ADD 1 TO WS-CNT-APPROVE
088600         ELSE
088700             PERFORM 2520-CHECK-IN-RANGE THRU 2520-EXIT
088800             IF WS-IN-RANGE-SW = 'Y'
088900                 MOVE
089000                    'In expected range (±5%) - consider approving'
089100                     TO WS-CONCLUSION-TEXT
089200                 ADD 1 TO WS-CNT-IN-RANGE
089300             ELSE
089400                 MOVE 'Beyond expected range - needs BP review'
089500                     TO WS-CONCLUSION-TEXT
089600                 ADD 1 TO WS-CNT-REVIEW
089700             END-IF
089800         END-IF
089900     END-IF.
090000 2500-EXIT.
090100     EXIT.
090200
090300 2510-FORMAT-PCT-DIFF.
090400     MOVE WS-PCT-DIFF-SIGNED TO WS-PCT-DIFF-EDIT.
090500     MOVE WS-PCT-DIFF-EDIT TO WS-PCT-DIFF-DISPLAY.
090600 2510-EXIT.
090700     EXIT.
090800
090900*****************************************************************
091000*    2520 - TEST WHETHER THE SUPPLIER QUOTE IS WITHIN 5 PERCENT *
091100*    OF THE FAIR QUOTE (HIGH SIDE ONLY - LOW SIDE IS 2500'S     *
091200*    "APPROVE" PATH ABOVE).                                     *
091300*****************************************************************
091400 2520-CHECK-IN-RANGE.
091500     COMPUTE WS-VARIANCE-RATIO =
091600         (WS-SUPPLIER-HOURS - WS-FAIR-QUOTE-HOURS)
091700             / WS-FAIR-QUOTE-HOURS.
091800     IF WS-VARIANCE-RATIO <= 0.05
091900         MOVE 'Y' TO WS-IN-RANGE-SW
092000     ELSE
092100         MOVE 'N' TO WS-IN-RANGE-SW
092200     END-IF.
092300 2520-EXIT.
092400     EXIT.
092500
092600 2900-ACCUMULATE-RUN-TOTALS.
092700     EVALUATE TRUE
092800         WHEN WS-MATCH-IS-EXACT
092900             ADD 1 TO WS-CNT-EXACT
093000         WHEN WS-MATCH-IS-APPROX
093100             ADD 1 TO WS-CNT-APPROX
093200         WHEN WS-MATCH-IS-NEAREST
093300             ADD 1 TO WS-CNT-NEAREST
093400     END-EVALUATE.
093500 2900-EXIT.
093600     EXIT.
093700
093800*****************************************************************
093900*    3000 SERIES - TEXT-NORMALIZE AND SIMILARITY SCORING        *
094000*    SHARED BY BOTH THE HISTORY PASS AND THE REQUEST PASS.      *
094100*****************************************************************
094200 3000-NORMALIZE-TEXT.
094300     IF STRIP-REFERENCE-TAG
094400         PERFORM 3100-STRIP-REFERENCE-TAG THRU 3100-EXIT
094500     END-IF.
094600     PERFORM 3200-UPPERCASE-TEXT THRU 3200-EXIT.
094700     PERFORM 3300-SPLIT-INTO-WORDS THRU 3300-EXIT.
094800     PERFORM 3400-REBUILD-FROM-WORDS THRU 3400-EXIT.
094900 3000-EXIT.
095000     EXIT.
095100
095200*****************************************************************
095300*    3100 - STRIP THE LITERAL "(FOR REFERENCE ONLY)" TAG THAT   *
095400*    THE OLD PAPER CARD SYSTEM LEFT ON CARRIED-FORWARD LINES.   *
095500*****************************************************************
095600 3100-STRIP-REFERENCE-TAG.
095700     MOVE 0 TO WS-SCAN-SUB.
095800     PERFORM 3110-SCAN-FOR-TAG THRU 3110-EXIT
095900         VARYING WS-I FROM 1 BY 1
096000         UNTIL WS-I > 101
096100            OR WS-SCAN-SUB NOT = 0.
096200     IF WS-SCAN-SUB NOT = 0
096300         MOVE SPACES TO WS-SCAN-TEXT(WS-SCAN-SUB:20)
096400     END-IF.
096500 3100-EXIT.
096600     EXIT.
096700
096800 3110-SCAN-FOR-TAG.
096900     IF WS-SCAN-TEXT(WS-I:20) = '(FOR REFERENCE ONLY)'
097000         MOVE WS-I TO WS-SCAN-SUB
097100     END-IF.
097200 3110-EXIT.
097300     EXIT.
097400
097500 3200-UPPERCASE-TEXT.
097600     INSPECT WS-SCAN-TEXT CONVERTING
097700         'abcdefghijklmnopqrstuvwxyz'
097800         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
097900 3200-EXIT.
098000     EXIT.
098100
098200*****************************************************************
098300*    3300 - SPLIT WS-SCAN-TEXT INTO WS-WORD-TABLE / WS-WORD-    *
098400*    COUNT, DROPPING ANY WORD THAT MATCHES THE DATE-TOKEN       *
098500*    PATTERN (3600).  A CLASSIC CHARACTER-AT-A-TIME SCAN - NO   *
098600*    UNSTRING, SINCE THE NUMBER OF WORDS IS NOT KNOWN AHEAD.    *
098700*****************************************************************
098800 3300-SPLIT-INTO-WORDS.
098900     MOVE 0 TO WS-WORD-COUNT.
099000     MOVE 0 TO WS-WORD-LEN.
099100     MOVE SPACES TO WS-CURRENT-WORD.
099200     PERFORM 3310-SCAN-ONE-CHAR THRU 3310-EXIT
099300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 120.
099400     PERFORM 3320-FLUSH-CURRENT-WORD THRU 3320-EXIT.
099500 3300-EXIT.
099600     EXIT.
099700
099800 3310-SCAN-ONE-CHAR.
099900     IF WS-SCAN-TEXT(WS-I:1) = SPACE
100000         IF WS-WORD-LEN > 0
100100             PERFORM 3320-FLUSH-CURRENT-WORD THRU 3320-EXIT
100200         END-IF
100300     ELSE
100400         IF WS-WORD-LEN < 24
100500             ADD 1 TO WS-WORD-LEN
100600             MOVE WS-SCAN-TEXT(WS-I:1)
100700                 TO WS-CURRENT-WORD(WS-WORD-LEN:1)
100800         END-IF
100900     END-IF.
101000 3310-EXIT.
101100     EXIT.
101200
101300 3320-FLUSH-CURRENT-WORD.
101400     IF WS-WORD-LEN > 0
101500         PERFORM 3600-CHECK-DATE-TOKEN THRU 3600-EXIT
101600         IF NOT IS-DATE-TOKEN AND WS-WORD-COUNT < 20
101700             ADD 1 TO WS-WORD-COUNT
101800             MOVE WS-CURRENT-WORD TO
101900                 WS-WORD-ENTRY(WS-WORD-COUNT)
102000             MOVE WS-WORD-LEN TO WS-WORD-LEN-TBL(WS-WORD-COUNT)
102100         END-IF
102200         MOVE SPACES TO WS-CURRENT-WORD
102300         MOVE 0 TO WS-WORD-LEN
102400     END-IF.
102500 3320-EXIT.
102600     EXIT.
102700
102800*****************************************************************
102900*    3400 - REJOIN WS-WORD-TABLE (1..WS-WORD-COUNT) WITH SINGLE *
103000*    BLANKS INTO WS-SCAN-RESULT, LEFT-JUSTIFIED.                *
103100*****************************************************************
103200 3400-REBUILD-FROM-WORDS.
103300     MOVE SPACES TO WS-SCAN-RESULT.
103400     MOVE 1 TO WS-OUT-POS.
103500     PERFORM 3410-APPEND-ONE-WORD THRU 3410-EXIT
103600         VARYING WS-K FROM 1 BY 1
103700         UNTIL WS-K > WS-WORD-COUNT.
103800 3400-EXIT.
103900     EXIT.
104000
104100 3410-APPEND-ONE-WORD.
104200     IF WS-K > 1
104300         STRING SPACE DELIMITED BY SIZE
104400             INTO WS-SCAN-RESULT
104500             WITH POINTER WS-OUT-POS
104600         END-STRING
104700     END-IF.
104800     MOVE WS-WORD-LEN-TBL(WS-K) TO WS-WORD-LEN.
104900     STRING WS-WORD-ENTRY(WS-K)(1:WS-WORD-LEN) DELIMITED BY SIZE
105000         INTO WS-SCAN-RESULT
105100         WITH POINTER WS-OUT-POS
105200     END-STRING.
105300 3410-EXIT.
105400     EXIT.
105500
105600*****************************************************************
105700*    3600 - RECOGNIZE A DATE TOKEN - DIGITS, SEPARATOR, DIGITS, *
105800*    SEPARATOR, DIGITS (SEPARATOR IS '-' OR '/'), WITH GROUP    *
105900*    WIDTHS 1-2 / 1-2 / 2-OR-4.  WORD ALREADY UPPERCASED.       *
106000*****************************************************************
106100 3600-CHECK-DATE-TOKEN.
106200     MOVE 'N' TO WS-DATE-TOKEN-SW.
106300     MOVE 'Y' TO WS-VALID-CHARS-SW.
106400     MOVE 0 TO WS-GRP1-LEN WS-GRP2-LEN WS-GRP3-LEN WS-SEP-COUNT.
106500     PERFORM 3610-CLASSIFY-ONE-CHAR THRU 3610-EXIT
106600         VARYING WS-SCAN-SUB FROM 1 BY 1
106700         UNTIL WS-SCAN-SUB > WS-WORD-LEN.
106800     IF WS-VALID-CHARS-SW = 'Y'
106900        AND WS-SEP-COUNT = 2
107000        AND WS-GRP1-LEN NOT = 0 AND WS-GRP1-LEN NOT > 2
107100        AND WS-GRP2-LEN NOT = 0 AND WS-GRP2-LEN NOT > 2
107200        AND (WS-GRP3-LEN = 2 OR WS-GRP3-LEN = 4)
107300         MOVE 'Y' TO WS-DATE-TOKEN-SW
107400     END-IF.
107500 3600-EXIT.
107600     EXIT.
107700
107800 3610-CLASSIFY-ONE-CHAR.
107900     IF WS-CURRENT-WORD(WS-SCAN-SUB:1) = '-'
108000        OR WS-CURRENT-WORD(WS-SCAN-SUB:1) = '/'
108100         ADD 1 TO WS-SEP-COUNT
108200     ELSE
108300         IF WS-CURRENT-WORD(WS-SCAN-SUB:1) NUMERIC
108400             EVALUATE WS-SEP-COUNT
108500                 WHEN 0 ADD 1 TO WS-GRP1-LEN
108600                 WHEN 1 ADD 1 TO WS-GRP2-LEN
108700                 WHEN 2 ADD 1 TO WS-GRP3-LEN
108800                 WHEN OTHER MOVE 'N' TO WS-VALID-CHARS-SW
108900             END-EVALUATE
109000         ELSE
109100             MOVE 'N' TO WS-VALID-CHARS-SW
109200         END-IF
109300     END-IF.
109400 3610-EXIT.
109500     EXIT.
109600
109700*****************************************************************
109800*    3700 - TOKEN-SET RATIO (CLUSTERING).  COMPARES THE RECORD'S*
109900*    DISTINCT WORD SET (WS-DISTINCT-TABLE-A) TO THE CLUSTER AT  *
110000*    WS-CURRENT-CLUSTER-SUB'S STORED KEY-WORD SET.              *
110100*    SCORE = 100 * (2 * COMMON) / (SIZE-A + SIZE-CLUSTER)       *
110200*****************************************************************
110300 3700-TOKEN-SET-SCORE.
110400     MOVE 0 TO WS-COMMON-WORD-COUNT.
110500     PERFORM 3710-COUNT-ONE-COMMON-WORD THRU 3710-EXIT
110600         VARYING WS-I FROM 1 BY 1
110700         UNTIL WS-I > WS-DISTINCT-COUNT-A.
110800     COMPUTE WS-DENOMINATOR = WS-DISTINCT-COUNT-A
110900         + HMV-CLUS-KEY-WORD-COUNT(WS-CURRENT-CLUSTER-SUB).
111000     IF WS-DENOMINATOR = 0
111100         MOVE 100 TO WS-TOKEN-SET-SCORE
111200     ELSE
111300         COMPUTE WS-TOKEN-SET-SCORE ROUNDED =
111400             100 * (2 * WS-COMMON-WORD-COUNT) / WS-DENOMINATOR
111500     END-IF.
111600 3700-EXIT.
111700     EXIT.
111800
111900 3710-COUNT-ONE-COMMON-WORD.
112000     MOVE 'N' TO WS-DUP-FOUND-SW.
112100     PERFORM 3711-CHECK-ONE-CLUSTER-WORD THRU 3711-EXIT
112200         VARYING WS-J FROM 1 BY 1
112300         UNTIL WS-J >
112400             HMV-CLUS-KEY-WORD-COUNT(WS-CURRENT-CLUSTER-SUB)
112500            OR WORD-ALREADY-IN-SET.
112600     IF WORD-ALREADY-IN-SET
112700         ADD 1 TO WS-COMMON-WORD-COUNT
112800     END-IF.
112900 3710-EXIT.
113000     EXIT.
113100
113200 3711-CHECK-ONE-CLUSTER-WORD.
113300     IF WS-DISTINCT-ENTRY-A(WS-I) =
113400         HMV-CLUS-KEY-WORD(WS-CURRENT-CLUSTER-SUB WS-J)
113500         MOVE 'Y' TO WS-DUP-FOUND-SW
113600     END-IF.
113700 3711-EXIT.
113800     EXIT.
113900
114000*****************************************************************
114100*    3800 - WORD-SEQUENCE SCORE (QUOTE MATCH).  LONGEST-COMMON- *
114200*    SUBSEQUENCE OF WS-WORD-TABLE-B (1..WS-WORD-COUNT-B) AND    *
114300*    WS-GEN-ENTRY (1..WS-GEN-COUNT) BY THE STANDARD TWO-INDEX   *
114400*    DYNAMIC PROGRAMMING TABLE.  TABLE SUBSCRIPTS ARE OFFSET BY *
114500*    ONE SO ROW/COLUMN ZERO (THE EMPTY-PREFIX BASELINE) CAN BE  *
114600*    STORED - COBOL TABLES HAVE NO ZERO SUBSCRIPT.              *
114700*    SCORE = 100 * (2 * M) / (LEN-B + LEN-GEN)                  *
114800*****************************************************************
114900 3800-WORD-SEQUENCE-SCORE.
115000     COMPUTE WS-GEN-COUNT-P1 = WS-GEN-COUNT + 1.
115100     COMPUTE WS-WORDB-COUNT-P1 = WS-WORD-COUNT-B + 1.
115200     PERFORM 3810-INIT-BASELINE-ROW THRU 3810-EXIT
115300         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-GEN-COUNT-P1.
115400     PERFORM 3815-INIT-BASELINE-COL THRU 3815-EXIT
115500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-WORDB-COUNT-P1.
115600     PERFORM 3820-LCS-OUTER-ROW THRU 3820-EXIT
115700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-WORD-COUNT-B.
115800     MOVE WS-WORDB-COUNT-P1 TO WS-ROW-IDX.
115900     MOVE WS-GEN-COUNT-P1 TO WS-COL-IDX.
116000     MOVE WS-LCS-COL(WS-ROW-IDX WS-COL-IDX) TO WS-MATCH-COUNT-M.
116100     COMPUTE WS-DENOMINATOR = WS-WORD-COUNT-B + WS-GEN-COUNT.
116200     IF WS-DENOMINATOR = 0
116300         MOVE 0 TO WS-OVERLAP-SCORE-PART
116400     ELSE
116500         COMPUTE WS-OVERLAP-SCORE-PART ROUNDED =
116600             100 * (2 * WS-MATCH-COUNT-M) / WS-DENOMINATOR
116700     END-IF.
116800 3800-EXIT.
116900     EXIT.
117000
117100 3810-INIT-BASELINE-ROW.
117200     MOVE 0 TO WS-LCS-COL(1 WS-J).
117300 3810-EXIT.
117400     EXIT.
117500
117600 3815-INIT-BASELINE-COL.
117700     MOVE 0 TO WS-LCS-COL(WS-I 1).
117800 3815-EXIT.
117900     EXIT.
118000
118100 3820-LCS-OUTER-ROW.
118200     COMPUTE WS-ROW-IDX = WS-I + 1.
118300     COMPUTE WS-ROW-IDX-PREV = WS-I.
118400     PERFORM 3825-LCS-ONE-CELL THRU 3825-EXIT
118500         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-GEN-COUNT.
118600 3820-EXIT.
118700     EXIT.
118800
118900 3825-LCS-ONE-CELL.
119000     COMPUTE WS-COL-IDX = WS-J + 1.
119100     COMPUTE WS-COL-IDX-PREV = WS-J.
119200     IF WS-WORD-TABLE-B(WS-I) = WS-GEN-ENTRY(WS-J)
119300         COMPUTE WS-LCS-COL(WS-ROW-IDX WS-COL-IDX) =
119400             WS-LCS-COL(WS-ROW-IDX-PREV WS-COL-IDX-PREV) + 1
119500     ELSE
119600         IF WS-LCS-COL(WS-ROW-IDX-PREV WS-COL-IDX) >=
119700            WS-LCS-COL(WS-ROW-IDX WS-COL-IDX-PREV)
119800             MOVE WS-LCS-COL(WS-ROW-IDX-PREV WS-COL-IDX)
119900                 TO WS-LCS-COL(WS-ROW-IDX WS-COL-IDX)
120000         ELSE
120100             MOVE WS-LCS-COL(WS-ROW-IDX WS-COL-IDX-PREV)
120200                 TO WS-LCS-COL(WS-ROW-IDX WS-COL-IDX)
120300         END-IF
120400     END-IF.
120500 3825-EXIT.
120600     EXIT.
120700
120800*****************************************************************
120900*    3900 - LENGTH OF THE SIGNIFICANT (NON-TRAILING-BLANK) TEXT *
121000*    IN WS-SCAN-TEXT.  BACKWARD SCAN - FIRST NON-BLANK FOUND    *
121100*    SCANNING FROM THE RIGHT IS THE LENGTH.                     *
121200*****************************************************************
121300 3900-FIND-TEXT-LENGTH.
121400     MOVE 0 TO WS-TEXT-LEN.
121500     PERFORM 3910-TEST-ONE-CHAR-BACKWARD THRU 3910-EXIT
121600         VARYING WS-SCAN-SUB FROM 120 BY -1
121700         UNTIL WS-SCAN-SUB < 1
121800            OR WS-TEXT-LEN NOT = 0.
121900 3900-EXIT.
122000     EXIT.
122100
122200 3910-TEST-ONE-CHAR-BACKWARD.
122300     IF WS-SCAN-TEXT(WS-SCAN-SUB:1) NOT = SPACE
122400         MOVE WS-SCAN-SUB TO WS-TEXT-LEN
122500     END-IF.
122600 3910-EXIT.
122700     EXIT.
122800
122900*****************************************************************
123000*    9000 SERIES - REPORT BUILD                                 *
123100*****************************************************************
123200 9100-WRITE-HEADING.
123300     WRITE HMV-PRINT-REC FROM HMV-RPT-HEADING-1
123400         AFTER ADVANCING PAGE.
123500     WRITE HMV-PRINT-REC FROM HMV-RPT-HEADING-2
123600         AFTER ADVANCING 2 LINES.
123700     WRITE HMV-PRINT-REC FROM HMV-RPT-HEADING-3
123800         AFTER ADVANCING 1 LINE.
123900 9100-EXIT.
124000     EXIT.
124100
124200 9200-WRITE-DETAIL-LINE.
124300     MOVE SPACES TO HMV-RPT-DETAIL-LINE.
124400     MOVE HMV-REQ-ID TO RPT-REQUEST-ID.
124500     PERFORM 9210-SET-MATCH-TYPE-TEXT THRU 9210-EXIT.
124600     MOVE WS-FAIR-QUOTE-HOURS TO RPT-FAIR-QUOTE.
124700     MOVE WS-SUPPLIER-HOURS TO RPT-SUPPLIER-HRS.
124800     MOVE WS-PCT-DIFF-DISPLAY TO RPT-PCT-DIFF.
124900     IF WS-BEST-CLUSTER-SUB = 0
125000         MOVE 0 TO RPT-OCCURRENCES
125100     ELSE
125200         MOVE HMV-CLUS-COUNT(WS-BEST-CLUSTER-SUB)
125300             TO RPT-OCCURRENCES
125400     END-IF.
125500     MOVE WS-OVERLAP-SCORE TO RPT-OVERLAP-PCT.
125600     MOVE WS-CONCLUSION-TEXT TO RPT-CONCLUSION.
125700     WRITE HMV-PRINT-REC FROM HMV-RPT-DETAIL-LINE
125800         AFTER ADVANCING 1 LINE.
125900 9200-EXIT.
126000     EXIT.
126100
126200 9210-SET-MATCH-TYPE-TEXT.
126300     EVALUATE TRUE
126400         WHEN WS-MATCH-IS-EXACT
126500             MOVE 'EXACT' TO RPT-MATCH-TYPE
126600         WHEN WS-MATCH-IS-APPROX
126700             MOVE 'APPROXIMATE' TO RPT-MATCH-TYPE
126800         WHEN WS-MATCH-IS-NEAREST
126900             MOVE 'NEAREST' TO RPT-MATCH-TYPE
127000     END-EVALUATE.
127100 9210-EXIT.
127200     EXIT.
127300
127400*****************************************************************
127500*    9300 - APPROXIMATE-MATCH SUB-LINES.  ONE LINE FOR THE BEST *
127600*    CLUSTER, A SECOND FOR THE RUNNER-UP WHEN ONE EXISTS.       *
127700*****************************************************************
127800 9300-WRITE-APPROX-DETAIL.
127900     MOVE WS-BEST-CLUSTER-SUB TO WS-CURRENT-CLUSTER-SUB.
128000     MOVE WS-BEST-SCORE TO RPT-APX-OVERLAP.
128100     PERFORM 9310-WRITE-ONE-APPROX-LINE THRU 9310-EXIT.
128200     IF WS-SECOND-CLUSTER-SUB > 0
128300         MOVE WS-SECOND-CLUSTER-SUB TO WS-CURRENT-CLUSTER-SUB
128400         MOVE WS-SECOND-SCORE TO RPT-APX-OVERLAP
128500         PERFORM 9310-WRITE-ONE-APPROX-LINE THRU 9310-EXIT
128600     END-IF.
128700 9300-EXIT.
128800     EXIT.
128900
129000 9310-WRITE-ONE-APPROX-LINE.
129100     MOVE SPACES TO HMV-RPT-APPROX-LINE.
129200     MOVE HMV-CLUS-DISC(WS-CURRENT-CLUSTER-SUB)(1:40)
129300         TO RPT-APX-DISC.
129400     MOVE HMV-CLUS-CORR(WS-CURRENT-CLUSTER-SUB)(1:40)
129500         TO RPT-APX-CORR.
129600     MOVE HMV-CLUS-AVG-HOURS(WS-CURRENT-CLUSTER-SUB)
129700         TO RPT-APX-HOURS.
129800     MOVE HMV-CLUS-COUNT(WS-CURRENT-CLUSTER-SUB)
129900         TO RPT-APX-OCCURS.
130000     WRITE HMV-PRINT-REC FROM HMV-RPT-APPROX-LINE
130100         AFTER ADVANCING 1 LINE.
130200 9310-EXIT.
130300     EXIT.
130400
130500*****************************************************************
130600*    9500 - END-OF-RUN CONTROL TOTALS                           *
130700*****************************************************************
130800 9500-WRITE-CONTROL-TOTALS.
130900     MOVE SPACES TO HMV-PRINT-REC.
131000     WRITE HMV-PRINT-REC AFTER ADVANCING 2 LINES.
131100     WRITE HMV-PRINT-REC FROM HMV-RPT-TOTALS-BANNER
131200         AFTER ADVANCING 1 LINE.
131300     MOVE SPACES TO HMV-RPT-TOTAL-LINE.
131400
131500     MOVE 'HISTORY RECORDS READ' TO RPT-TOT-LABEL.
131600     MOVE WS-HISTORY-RECS-READ TO RPT-TOT-VALUE.
131700     PERFORM 9510-WRITE-ONE-TOTAL THRU 9510-EXIT.
131800
131900     MOVE 'CLUSTERS BUILT' TO RPT-TOT-LABEL.
132000     MOVE WS-CLUSTERS-BUILT TO RPT-TOT-VALUE.
132100     PERFORM 9510-WRITE-ONE-TOTAL THRU 9510-EXIT.
132200
132300     MOVE 'REQUESTS PROCESSED' TO RPT-TOT-LABEL.
132400     MOVE WS-REQUESTS-READ TO RPT-TOT-VALUE.
132500     PERFORM 9510-WRITE-ONE-TOTAL THRU 9510-EXIT.
132600
132700     MOVE 'MATCH TYPE - EXACT' TO RPT-TOT-LABEL.
132800     MOVE WS-CNT-EXACT TO RPT-TOT-VALUE.
132900     PERFORM 9510-WRITE-ONE-TOTAL THRU 9510-EXIT.
133000
133100     MOVE 'MATCH TYPE - APPROXIMATE' TO RPT-TOT-LABEL.
133200     MOVE WS-CNT-APPROX TO RPT-TOT-VALUE.
133300     PERFORM 9510-WRITE-ONE-TOTAL THRU 9510-EXIT.
133400
133500     MOVE 'MATCH TYPE - NEAREST' TO RPT-TOT-LABEL.
133600     MOVE WS-CNT-NEAREST TO RPT-TOT-VALUE.
133700     PERFORM 9510-WRITE-ONE-TOTAL THRU 9510-EXIT.
133800
133900     MOVE 'CONCLUSION - APPROVE' TO RPT-TOT-LABEL.
134000     MOVE WS-CNT-APPROVE TO RPT-TOT-VALUE.
134100     PERFORM 9510-WRITE-ONE-TOTAL THRU 9510-EXIT.
134200
134300     MOVE 'CONCLUSION - IN EXPECTED RANGE' TO RPT-TOT-LABEL.
134400     MOVE WS-CNT-IN-RANGE TO RPT-TOT-VALUE.
134500     PERFORM 9510-WRITE-ONE-TOTAL THRU 9510-EXIT.
134600
134700     MOVE 'CONCLUSION - NEEDS BP REVIEW' TO RPT-TOT-LABEL.
134800     MOVE WS-CNT-REVIEW TO RPT-TOT-VALUE.
134900     PERFORM 9510-WRITE-ONE-TOTAL THRU 9510-EXIT.
135000
135100     MOVE 'CONCLUSION - NO HISTORICAL DATA' TO RPT-TOT-LABEL.
135200     MOVE WS-CNT-NO-DATA TO RPT-TOT-VALUE.
135300     PERFORM 9510-WRITE-ONE-TOTAL THRU 9510-EXIT.
135400 9500-EXIT.
135500     EXIT.
135600
135700 9510-WRITE-ONE-TOTAL.
135800     WRITE HMV-PRINT-REC FROM HMV-RPT-TOTAL-LINE
135900         AFTER ADVANCING 1 LINE.
136000     MOVE SPACES TO HMV-RPT-TOTAL-LINE.
136100 9510-EXIT.
136200     EXIT.
